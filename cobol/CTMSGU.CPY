000100******************************************************************
000200*                                                                *
000300* COPY       : CTMSGU                                            *
000400* APLICACION : CUENTAS PERSONALES                                *
000500* DESCRIPCION: LAYOUT DEL MENSAJE AL USUARIO.  CTMV1B01 ESCRIBE  *
000600*            : UN REGISTRO EN CTMSGU-OUT CADA VEZ QUE SE DISPARA *
000700*            : UNA ALERTA (SALDO NEGATIVO, NUEVO MAXIMO, META DE *
000800*            : AHORRO CUMPLIDA, SOLICITUD LLENA O VENCIDA).      *
000900*                                                                *
001000* FECHA     PROGRAMADOR   TICKET      DESCRIPCION                *
001100* --------  ------------  ----------  -------------------------- *
001200* 14/03/1989 PEDR         REQ-00118   CREACION INICIAL            *
001300******************************************************************
001400 01  CTMS-REGISTRO.
001500     05  CTMS-ID                       PIC 9(09).
001600     05  CTMS-FECHA.
001700         10  CTMS-FECHA-ANIO           PIC 9(04).
001800         10  CTMS-FECHA-MES            PIC 9(02).
001900         10  CTMS-FECHA-DIA            PIC 9(02).
002000     05  CTMS-FECHA-R REDEFINES CTMS-FECHA.
002100         10  CTMS-FECHA-AAAAMMDD       PIC 9(08).
002200     05  CTMS-TIPO                     PIC X(10).
002300         88  CTMS-TIPO-WARNING              VALUE 'WARNING   '.
002400         88  CTMS-TIPO-INFO                 VALUE 'INFO      '.
002500     05  CTMS-TEXTO                     PIC X(60).
002600     05  CTMS-FLAG-LEIDO                PIC X(01).
002700         88  CTMS-LEIDO-SI                    VALUE 'Y'.
002800         88  CTMS-LEIDO-NO                    VALUE 'N'.
002900     05  FILLER                          PIC X(01).
