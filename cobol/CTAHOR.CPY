000100******************************************************************
000200*                                                                *
000300* COPY       : CTAHOR                                            *
000400* APLICACION : CUENTAS PERSONALES                                *
000500* DESCRIPCION: LAYOUT DE LA META DE AHORRO.  CTMV1B01 LA LEE DE  *
000600*            : CTAHOR-IN AL INICIO, LA ACTUALIZA CADA VEZ QUE SE *
000700*            : CUMPLE UN TRASLADO MENSUAL Y LA REGRABA COMPLETA  *
000800*            : EN CTAHOR-OUT AL FINALIZAR EL PROCESO.            *
000900*                                                                *
001000* FECHA     PROGRAMADOR   TICKET      DESCRIPCION                *
001100* --------  ------------  ----------  -------------------------- *
001200* 14/03/1989 PEDR         REQ-00118   CREACION INICIAL            *
001300* 23/01/1996 PEDR         REQ-00664   SE AGREGA ULTIMO-ANIOMES   *
001400*            PARA EVITAR DOBLE TRASLADO EN EL MISMO MES          *
001500******************************************************************
001600 01  CTAH-REGISTRO.
001700     05  CTAH-ID                       PIC 9(09).
001800     05  CTAH-NOMBRE                    PIC X(20).
001900     05  CTAH-MONTO-META                PIC S9(9)V99 COMP-3.
002000     05  CTAH-MONTO-MENSUAL              PIC S9(9)V99 COMP-3.
002100     05  CTAH-SALDO-MINIMO               PIC S9(9)V99 COMP-3.
002200     05  CTAH-MONTO-AHORRADO             PIC S9(9)V99 COMP-3.
002300     05  CTAH-FLAG-COMPLETA              PIC X(01).
002400         88  CTAH-COMPLETA-SI                VALUE 'Y'.
002500         88  CTAH-COMPLETA-NO                VALUE 'N'.
002600     05  CTAH-ULTIMO-ANIOMES.
002700         10  CTAH-ULTIMO-ANIO           PIC 9(04).
002800         10  CTAH-ULTIMO-MES            PIC 9(02).
002900     05  CTAH-ULTIMO-ANIOMES-R REDEFINES CTAH-ULTIMO-ANIOMES.
003000         10  CTAH-ULTIMO-AAAAMM         PIC 9(06).
003100     05  FILLER                          PIC X(05).
