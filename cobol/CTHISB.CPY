000100******************************************************************
000200*                                                                *
000300* COPY       : CTHISB                                            *
000400* APLICACION : CUENTAS PERSONALES                                *
000500* DESCRIPCION: LINEA IMPRESA DEL REPORTE DE HISTORICO DE SALDOS. *
000600*            : CTHB1R01 ESCRIBE UNA LINEA POR INTERVALO MENSUAL, *
000700*            : EL INTERVALO MAS RECIENTE (SECUENCIA 0) PRIMERO.  *
000800*                                                                *
000900* FECHA     PROGRAMADOR   TICKET      DESCRIPCION                *
001000* --------  ------------  ----------  -------------------------- *
001100* 09/05/1990 PEDR         REQ-00165   CREACION INICIAL            *
001200******************************************************************
001300 01  CTHB-LINEA-REPORTE.
001400     05  CTHB-SEQ-EDIT                 PIC ZZZ9.
001500     05  FILLER                         PIC X(01) VALUE SPACE.
001600     05  CTHB-OPEN-EDIT                 PIC -(8)9.99.
001700     05  CTHB-CLOSE-EDIT                PIC -(8)9.99.
001800     05  CTHB-HIGH-EDIT                 PIC -(8)9.99.
001900     05  CTHB-LOW-EDIT                  PIC -(8)9.99.
002000     05  CTHB-VOLUME-EDIT               PIC -(8)9.99.
002100     05  FILLER                         PIC X(01).
