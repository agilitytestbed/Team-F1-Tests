000100******************************************************************
000200*                                                                *
000300* COPY       : CTSOLP                                            *
000400* APLICACION : CUENTAS PERSONALES                                *
000500* DESCRIPCION: LAYOUT DE LA SOLICITUD DE PAGO PENDIENTE.         *
000600*            : CTMV1B01 LA LEE DE CTSOLP-IN AL INICIO, CUENTA    *
000700*            : LOS DEPOSITOS QUE LA CUBREN Y LA REGRABA EN       *
000800*            : CTSOLP-OUT REFLEJANDO SI QUEDO LLENA O VENCIDA.   *
000900*                                                                *
001000* FECHA     PROGRAMADOR   TICKET      DESCRIPCION                *
001100* --------  ------------  ----------  -------------------------- *
001200* 14/03/1989 PEDR         REQ-00118   CREACION INICIAL            *
001300* 30/07/1997 PEDR         REQ-00812   SE AGREGA FLAG-VENCIDA     *
001400******************************************************************
001500 01  CTSP-REGISTRO.
001600     05  CTSP-ID                       PIC 9(09).
001700     05  CTSP-DESCRIPCION               PIC X(40).
001800     05  CTSP-FECHA-VENCE.
001900         10  CTSP-FECHA-VENCE-ANIO      PIC 9(04).
002000         10  CTSP-FECHA-VENCE-MES       PIC 9(02).
002100         10  CTSP-FECHA-VENCE-DIA       PIC 9(02).
002200     05  CTSP-FECHA-VENCE-R REDEFINES CTSP-FECHA-VENCE.
002300         10  CTSP-FECHA-VENCE-AAAAMMDD  PIC 9(08).
002400     05  CTSP-IMPORTE                   PIC S9(9)V99 COMP-3.
002500     05  CTSP-NUM-SOLICITUDES            PIC 9(04).
002600     05  CTSP-NUM-COINCIDENCIAS          PIC 9(04).
002700     05  CTSP-FLAG-LLENA                 PIC X(01).
002800         88  CTSP-LLENA-SI                    VALUE 'Y'.
002900         88  CTSP-LLENA-NO                    VALUE 'N'.
003000     05  CTSP-FLAG-VENCIDA               PIC X(01).
003100         88  CTSP-VENCIDA-SI                  VALUE 'Y'.
003200         88  CTSP-VENCIDA-NO                  VALUE 'N'.
003300     05  FILLER                          PIC X(02).
