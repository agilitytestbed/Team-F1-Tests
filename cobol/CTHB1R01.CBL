000100******************************************************************
000200* FECHA       : 09/05/1990                                       *
000300* PROGRAMADOR : PEDRO ESTEBAN DIAZ RUANO (PEDR)                  *
000400* APLICACION  : CUENTAS PERSONALES                               *
000500* PROGRAMA    : CTHB1R01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTE PROGRAMA TOMA EL EXTRACTO DE MOVIMIENTOS DE *
000800*             : UNA CUENTA, ACUMULA EL SALDO CORRIDO MES A MES Y *
000900*             : ESCRIBE EL REPORTE DE HISTORICO DE SALDOS CON    *
001000*             : APERTURA/CIERRE/MAXIMO/MINIMO/VOLUMEN POR CADA   *
001100*             : INTERVALO MENSUAL, EL MAS RECIENTE PRIMERO.      *
001200* ARCHIVOS    : TRANSIN                                          *
001300*             : BALHISOUT                                       *
001400* PROGRAMA(S) : NO APLICA                                        *
001500******************************************************************
001600*                   B I T A C O R A   D E   C A M B I O S        *
001700******************************************************************
001800* FECHA     PROGRAMADOR   TICKET      DESCRIPCION                *
001900* --------  ------------  ----------  -------------------------- *
002000* 09/05/1990 PEDR         REQ-00165   CREACION INICIAL            *
002100* 14/02/1993 MAGR         REQ-00312   SE AGREGA EL NUMERO DE      *
002200*            INTERVALOS A REPORTAR (WKS-NUM-INTERVALOS)          *
002300* 21/08/1996 MAGR         REQ-00591   SE CORRIGE EL ARRASTRE DE   *
002400*            SALDO EN MESES SIN MOVIMIENTOS (220-ROMPE-INTERVALO)*
002500* 12/11/1998 JOQ          REQ-00958   REVISION Y2K - ANIO A 4     *
002600*            DIGITOS EN TODA LA TABLA DE HISTORICO               *
002700* 19/03/2002 VHCR         REQ-01158   SE AGREGA ESTADISTICAS DE   *
002800*            LINEAS ESCRITAS AL REPORTE                          *
002900* 05/09/2010 VHCR         REQ-01612   SE AJUSTA LA EDICION DE LAS *
003000*            COLUMNAS DEL REPORTE A -(8)9.99                     *
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. CTHB1R01.
003400 AUTHOR. PEDRO ESTEBAN DIAZ RUANO.
003500 INSTALLATION. CUENTAS PERSONALES.
003600 DATE-WRITTEN. 09/05/1990.
003700 DATE-COMPILED.
003800 SECURITY. USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     CLASS DIGITOS-NUMERICOS IS '0' THRU '9'
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT TRANSIN ASSIGN TO TRANSIN
004700                    FILE STATUS IS FS-TRANSIN.
004800     SELECT BALHISOUT ASSIGN TO BALHISOUT
004900                    FILE STATUS IS FS-BALHISOUT.
005000 DATA DIVISION.
005100 FILE SECTION.
005200*                   EXTRACTO DE MOVIMIENTOS (ENTRADA)
005300 FD TRANSIN.
005400     COPY CTMOVH.
005500*                   REPORTE DE HISTORICO DE SALDOS (SALIDA)
005600 FD BALHISOUT.
005700     COPY CTHISB.
005800 WORKING-STORAGE SECTION.
005900*                     VARIABLES FILE STATUS
006000 01  FS-TRANSIN                          PIC 9(02) VALUE ZEROS.
006100 01  FS-BALHISOUT                        PIC 9(02) VALUE ZEROS.
006200*                     NUMERO DE INTERVALOS A REPORTAR
006300*  VALOR POR DEFECTO = 1 (SOLO EL MES MAS RECIENTE).  PARA
006400*  CORRIDAS QUE REQUIEREN MAS HISTORIA SE CAMBIA ESTA CONSTANTE
006500*  Y SE RECOMPILA; EL SISTEMA NO RECIBE TARJETA DE PARAMETROS.
006600 01  WKS-NUM-INTERVALOS                  PIC 9(04) VALUE 1.
006700******************************************************************
006800*          TABLA DE HISTORICO MENSUAL (UN RENGLON POR MES        *
006900*          QUE TUVO AL MENOS UN MOVIMIENTO)                      *
007000******************************************************************
007100 01  WKS-TABLA-HISTORICO.
007200     02 WKS-TOTAL-MESES               PIC 9(04) COMP VALUE ZERO.
007300     02 WKS-HIST-MES-OCC OCCURS 0 TO 120 TIMES
007400                          DEPENDING ON WKS-TOTAL-MESES
007500                          INDEXED BY WKS-IX-MES.
007600        04 WKS-HIST-FECHA-GRUPO.
007700           06 WKS-HIST-ANIO           PIC 9(04).
007800           06 WKS-HIST-MES            PIC 9(02).
007900        04 WKS-HIST-FECHA-R REDEFINES WKS-HIST-FECHA-GRUPO.
008000           06 WKS-HIST-ANIOMES        PIC 9(06).
008100        04 WKS-HIST-OPEN              PIC S9(9)V99 COMP-3.
008200        04 WKS-HIST-CLOSE             PIC S9(9)V99 COMP-3.
008300        04 WKS-HIST-HIGH              PIC S9(9)V99 COMP-3.
008400        04 WKS-HIST-LOW               PIC S9(9)V99 COMP-3.
008500        04 WKS-HIST-VOLUME            PIC S9(9)V99 COMP-3.
008600******************************************************************
008700*                   CAMPOS DE TRABAJO DEL REPORTE                *
008800******************************************************************
008900 01  WKS-OBJETIVO-GRUPO.
009000     02 WKS-ANIO-OBJETIVO                PIC 9(04).
009100     02 WKS-MES-OBJETIVO                 PIC 9(02).
009200 01  WKS-OBJETIVO-GRUPO-R REDEFINES WKS-OBJETIVO-GRUPO.
009300     02 WKS-ANIOMES-OBJETIVO              PIC 9(06).
009400 01  WKS-VARIABLES-REPORTE.
009500     02 WKS-SEQ                          PIC 9(04) COMP VALUE ZERO.
009600     02 WKS-IX-TABLA                     PIC 9(04) COMP VALUE ZERO.
009700     02 WKS-SALDO-CARGA                  PIC S9(9)V99 COMP-3
009800                                          VALUE ZERO.
009900     02 WKS-REP-OPEN                     PIC S9(9)V99 COMP-3
010000                                          VALUE ZERO.
010100     02 WKS-REP-CLOSE                    PIC S9(9)V99 COMP-3
010200                                          VALUE ZERO.
010300     02 WKS-REP-HIGH                     PIC S9(9)V99 COMP-3
010400                                          VALUE ZERO.
010500     02 WKS-REP-LOW                      PIC S9(9)V99 COMP-3
010600                                          VALUE ZERO.
010700     02 WKS-REP-VOLUME                   PIC S9(9)V99 COMP-3
010800                                          VALUE ZERO.
010900******************************************************************
011000*                     CONTADORES Y BANDERAS                      *
011100******************************************************************
011200 01  WKS-SALDO                           PIC S9(9)V99 COMP-3
011300                                          VALUE ZERO.
011400 01  WKS-TOTAL-MOVTOS-LEIDOS             PIC 9(09) COMP VALUE ZERO.
011500 01  WKS-TOTAL-LINEAS-ESCRITAS           PIC 9(09) COMP VALUE ZERO.
011600 01  WKS-MASCARA                         PIC Z,ZZZ,ZZZ,ZZ9
011700                                          VALUE ZEROS.
011800 01  WKS-FLAGS.
011900     02 WKS-FIN-TRANSIN                  PIC 9(01) VALUE ZERO.
012000        88 FIN-TRANSIN                             VALUE 1.
012100*                    ----- MAIN SECTION -----
012200 PROCEDURE DIVISION.
012300 100-MAIN SECTION.
012400     PERFORM 110-APERTURA-ARCHIVOS
012500     PERFORM 200-PROCESA-MOVIMIENTOS
012600     PERFORM 240-ESCRIBE-REPORTE-HISTORICO
012700     PERFORM 140-ESTADISTICAS
012800     PERFORM 150-CIERRA-ARCHIVOS
012900     STOP RUN.
013000 100-MAIN-E. EXIT.
013100*                ----- OPEN DATASETS SECTION -----
013200 110-APERTURA-ARCHIVOS SECTION.
013300     OPEN INPUT  TRANSIN
013400     OPEN OUTPUT BALHISOUT
013500     IF FS-TRANSIN = 97
013600        MOVE ZEROS TO FS-TRANSIN
013700     END-IF
013800     IF FS-TRANSIN NOT = 0 OR FS-BALHISOUT NOT = 0
013900        DISPLAY "================================================"
014000                 UPON CONSOLE
014100        DISPLAY "       HUBO UN ERROR AL ABRIR LOS ARCHIVOS      "
014200                 UPON CONSOLE
014300        DISPLAY " FILE ESTATUS DE TRANSIN     : (" FS-TRANSIN ")"
014400                 UPON CONSOLE
014500        DISPLAY " FILE ESTATUS DE BALHISOUT    : (" FS-BALHISOUT
014600                 ")" UPON CONSOLE
014700        DISPLAY "================================================"
014800                 UPON CONSOLE
014900        PERFORM 150-CIERRA-ARCHIVOS
015000        MOVE 91 TO RETURN-CODE
015100        STOP RUN
015200     ELSE
015300        DISPLAY "************ LECTURA DE DATOS EXITOSA *************"
015400                 UPON CONSOLE
015500     END-IF.
015600 110-APERTURA-ARCHIVOS-E. EXIT.
015700*--------> SERIE 200 LECTURA Y ACUMULACION DE INTERVALOS
015800 200-PROCESA-MOVIMIENTOS SECTION.
015900     PERFORM 205-LEE-TRANSIN
016000     PERFORM 210-ACUMULA-INTERVALO UNTIL FIN-TRANSIN.
016100 200-PROCESA-MOVIMIENTOS-E. EXIT.
016200
016300 205-LEE-TRANSIN SECTION.
016400     READ TRANSIN
016500        AT END
016600           MOVE 1 TO WKS-FIN-TRANSIN
016700     END-READ
016800     IF NOT FIN-TRANSIN
016900        ADD 1 TO WKS-TOTAL-MOVTOS-LEIDOS
017000     END-IF.
017100 205-LEE-TRANSIN-E. EXIT.
017200*--------> ACUMULA EL MOVIMIENTO EN EL INTERVALO DEL MES VIGENTE
017300 210-ACUMULA-INTERVALO SECTION.
017400     IF WKS-TOTAL-MESES = 0
017500        OR CTMV-FECHA-ANIO NOT = WKS-HIST-ANIO (WKS-TOTAL-MESES)
017600        OR CTMV-FECHA-MES  NOT = WKS-HIST-MES  (WKS-TOTAL-MESES)
017700           PERFORM 220-ROMPE-INTERVALO
017800     END-IF
017900     IF CTMV-ES-DEPOSITO
018000        ADD CTMV-IMPORTE TO WKS-SALDO
018100     ELSE
018200        SUBTRACT CTMV-IMPORTE FROM WKS-SALDO
018300     END-IF
018400     ADD CTMV-IMPORTE TO WKS-HIST-VOLUME (WKS-TOTAL-MESES)
018500     IF WKS-SALDO > WKS-HIST-HIGH (WKS-TOTAL-MESES)
018600        MOVE WKS-SALDO TO WKS-HIST-HIGH (WKS-TOTAL-MESES)
018700     END-IF
018800     IF WKS-SALDO < WKS-HIST-LOW (WKS-TOTAL-MESES)
018900        MOVE WKS-SALDO TO WKS-HIST-LOW (WKS-TOTAL-MESES)
019000     END-IF
019100     MOVE WKS-SALDO TO WKS-HIST-CLOSE (WKS-TOTAL-MESES)
019200     PERFORM 205-LEE-TRANSIN.
019300 210-ACUMULA-INTERVALO-E. EXIT.
019400*--------> RUPTURA DE MES: ABRE UN NUEVO RENGLON DE HISTORICO,
019500*          ARRASTRANDO EL SALDO CORRIDO COMO SALDO DE APERTURA
019600 220-ROMPE-INTERVALO SECTION.
019700     ADD 1 TO WKS-TOTAL-MESES
019800     MOVE CTMV-FECHA-ANIO TO WKS-HIST-ANIO  (WKS-TOTAL-MESES)
019900     MOVE CTMV-FECHA-MES  TO WKS-HIST-MES   (WKS-TOTAL-MESES)
020000     MOVE WKS-SALDO       TO WKS-HIST-OPEN  (WKS-TOTAL-MESES)
020100     MOVE WKS-SALDO       TO WKS-HIST-HIGH  (WKS-TOTAL-MESES)
020200     MOVE WKS-SALDO       TO WKS-HIST-LOW   (WKS-TOTAL-MESES)
020300     MOVE ZERO            TO WKS-HIST-VOLUME (WKS-TOTAL-MESES)
020400     MOVE WKS-SALDO       TO WKS-HIST-CLOSE (WKS-TOTAL-MESES).
020500 220-ROMPE-INTERVALO-E. EXIT.
020600*--------> SERIE 240 ESCRITURA DEL REPORTE, MAS RECIENTE PRIMERO
020700 240-ESCRIBE-REPORTE-HISTORICO SECTION.
020800     IF WKS-TOTAL-MESES > 0
020900        MOVE WKS-HIST-ANIO (WKS-TOTAL-MESES) TO WKS-ANIO-OBJETIVO
021000        MOVE WKS-HIST-MES  (WKS-TOTAL-MESES) TO WKS-MES-OBJETIVO
021100        MOVE WKS-TOTAL-MESES                 TO WKS-IX-TABLA
021200        PERFORM 242-ESCRIBE-UN-INTERVALO
021300           VARYING WKS-SEQ FROM 0 BY 1
021400           UNTIL WKS-SEQ >= WKS-NUM-INTERVALOS
021500     END-IF.
021600 240-ESCRIBE-REPORTE-HISTORICO-E. EXIT.
021700
021800 242-ESCRIBE-UN-INTERVALO SECTION.
021900     IF WKS-IX-TABLA >= 1
022000        AND WKS-HIST-ANIO (WKS-IX-TABLA) = WKS-ANIO-OBJETIVO
022100        AND WKS-HIST-MES  (WKS-IX-TABLA) = WKS-MES-OBJETIVO
022200           MOVE WKS-HIST-OPEN   (WKS-IX-TABLA) TO WKS-REP-OPEN
022300           MOVE WKS-HIST-CLOSE  (WKS-IX-TABLA) TO WKS-REP-CLOSE
022400           MOVE WKS-HIST-HIGH   (WKS-IX-TABLA) TO WKS-REP-HIGH
022500           MOVE WKS-HIST-LOW    (WKS-IX-TABLA) TO WKS-REP-LOW
022600           MOVE WKS-HIST-VOLUME (WKS-IX-TABLA) TO WKS-REP-VOLUME
022700           SUBTRACT 1 FROM WKS-IX-TABLA
022800     ELSE
022900           MOVE WKS-SALDO-CARGA TO WKS-REP-OPEN
023000           MOVE WKS-SALDO-CARGA TO WKS-REP-CLOSE
023100           MOVE WKS-SALDO-CARGA TO WKS-REP-HIGH
023200           MOVE WKS-SALDO-CARGA TO WKS-REP-LOW
023300           MOVE ZERO             TO WKS-REP-VOLUME
023400     END-IF
023500     MOVE WKS-REP-CLOSE TO WKS-SALDO-CARGA
023600     PERFORM 246-ESCRIBE-LINEA-HISTORICO
023700     PERFORM 248-DECREMENTA-MES.
023800 242-ESCRIBE-UN-INTERVALO-E. EXIT.
023900
024000 246-ESCRIBE-LINEA-HISTORICO SECTION.
024100     MOVE WKS-SEQ        TO CTHB-SEQ-EDIT
024200     MOVE WKS-REP-OPEN   TO CTHB-OPEN-EDIT
024300     MOVE WKS-REP-CLOSE  TO CTHB-CLOSE-EDIT
024400     MOVE WKS-REP-HIGH   TO CTHB-HIGH-EDIT
024500     MOVE WKS-REP-LOW    TO CTHB-LOW-EDIT
024600     MOVE WKS-REP-VOLUME TO CTHB-VOLUME-EDIT
024700     WRITE CTHB-LINEA-REPORTE
024800     IF FS-BALHISOUT = 0
024900        ADD 1 TO WKS-TOTAL-LINEAS-ESCRITAS
025000     ELSE
025100        DISPLAY 'ERROR AL GRABAR BALHISOUT, STATUS: '
025200                FS-BALHISOUT UPON CONSOLE
025300     END-IF.
025400 246-ESCRIBE-LINEA-HISTORICO-E. EXIT.
025500
025600 248-DECREMENTA-MES SECTION.
025700     IF WKS-MES-OBJETIVO = 1
025800        MOVE 12 TO WKS-MES-OBJETIVO
025900        SUBTRACT 1 FROM WKS-ANIO-OBJETIVO
026000     ELSE
026100        SUBTRACT 1 FROM WKS-MES-OBJETIVO
026200     END-IF.
026300 248-DECREMENTA-MES-E. EXIT.
026400*                 ----- SECTION TO STADISTICS -----
026500 140-ESTADISTICAS SECTION.
026600     DISPLAY
026700     ">>>>>>>>>>>>>>>>>>>>>>> ESTADISTICAS <<<<<<<<<<<<<<<<<<<<<"
026800     MOVE WKS-TOTAL-MOVTOS-LEIDOS TO WKS-MASCARA
026900     DISPLAY "||  MOVIMIENTOS LEIDOS DE TRANSIN     : " WKS-MASCARA
027000     MOVE WKS-TOTAL-MESES         TO WKS-MASCARA
027100     DISPLAY "||  MESES CON MOVIMIENTOS             : " WKS-MASCARA
027200     MOVE WKS-NUM-INTERVALOS      TO WKS-MASCARA
027300     DISPLAY "||  INTERVALOS SOLICITADOS            : " WKS-MASCARA
027400     MOVE WKS-TOTAL-LINEAS-ESCRITAS TO WKS-MASCARA
027500     DISPLAY "||  LINEAS ESCRITAS A BALHISOUT       : " WKS-MASCARA
027600     DISPLAY
027700     ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<".
027800 140-ESTADISTICAS-E. EXIT.
027900*                  ----- SECTION TO CLOSE FILES -----
028000 150-CIERRA-ARCHIVOS SECTION.
028100     CLOSE TRANSIN
028200     CLOSE BALHISOUT.
028300 150-CIERRA-ARCHIVOS-E. EXIT.
