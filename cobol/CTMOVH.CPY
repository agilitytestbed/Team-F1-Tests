000100******************************************************************
000200*                                                                *
000300* COPY       : CTMOVH                                            *
000400* APLICACION : CUENTAS PERSONALES                                *
000500* DESCRIPCION: LAYOUT DEL MOVIMIENTO (DEPOSITO O RETIRO) QUE     *
000600*            : LLEGA EN EL EXTRACTO DIARIO DE LA CUENTA.  LO USAN*
000700*            : CTMV1B01 (PROCESO NOCTURNO) Y CTHB1R01 (REPORTE  *
000800*            : DE HISTORICO DE SALDOS).                         *
000900*                                                                *
001000* FECHA     PROGRAMADOR   TICKET      DESCRIPCION                *
001100* --------  ------------  ----------  -------------------------- *
001200* 14/03/1989 PEDR         REQ-00118   CREACION INICIAL            *
001300* 02/09/1991 PEDR         REQ-00247   SE AGREGA CTMV-CATEGORIA-ID *
001400******************************************************************
001500 01  CTMV-REGISTRO.
001600     05  CTMV-LLAVE.
001700         10  CTMV-ID                   PIC 9(09).
001800     05  CTMV-FECHA.
001900         10  CTMV-FECHA-ANIO           PIC 9(04).
002000         10  CTMV-FECHA-MES            PIC 9(02).
002100         10  CTMV-FECHA-DIA            PIC 9(02).
002200     05  CTMV-FECHA-R REDEFINES CTMV-FECHA.
002300         10  CTMV-FECHA-AAAAMMDD       PIC 9(08).
002400     05  CTMV-IMPORTE                  PIC S9(9)V99 COMP-3.
002500     05  CTMV-TIPO-MOVTO                PIC X(10).
002600         88  CTMV-ES-DEPOSITO               VALUE 'DEPOSIT   '.
002700         88  CTMV-ES-RETIRO                 VALUE 'WITHDRAWAL'.
002800     05  CTMV-IBAN-CONTRAPARTE          PIC X(18).
002900     05  CTMV-DESCRIPCION                PIC X(40).
003000     05  CTMV-CATEGORIA-ID               PIC 9(09).
003100     05  FILLER                          PIC X(29).
