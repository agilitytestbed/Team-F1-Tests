000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : PEDRO ESTEBAN DIAZ RUANO (PEDR)                  *
000400* APLICACION  : CUENTAS PERSONALES                               *
000500* PROGRAMA    : CTMV1B01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROCESO NOCTURNO DE MOVIMIENTOS DE UNA CUENTA.   *
000800*             : CATEGORIZA CADA MOVIMIENTO CONTRA LA TABLA DE    *
000900*             : REGLAS, MANTIENE EL SALDO CORRIDO, TRASLADA LOS  *
001000*             : AHORROS PROGRAMADOS, LIQUIDA SOLICITUDES DE PAGO *
001100*             : PENDIENTES Y EMITE LOS MENSAJES AL USUARIO.      *
001200* ARCHIVOS    : TRANSIN=C,CATRULIN=C,CTAHORIN=C,CTAHOROUT=A,     *
001300*             : CTSOLIN=C,CTSOLOUT=A,USRMSGOUT=A                 *
001400* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001500* INSTALADO   : 14/03/1989                                       *
001600* BPM/RATIONAL: 000118                                           *
001700* NOMBRE      : PROCESO NOCTURNO DE CUENTA PERSONAL              *
001800* DESCRIPCION : MANTENIMIENTO                                    *
001900******************************************************************
002000*                   B I T A C O R A   D E   C A M B I O S        *
002100******************************************************************
002200* FECHA     PROGRAMADOR   TICKET      DESCRIPCION                *
002300* --------  ------------  ----------  -------------------------- *
002400* 14/03/1989 PEDR         REQ-00118   CREACION INICIAL            *
002500* 02/09/1991 PEDR         REQ-00247   SE AGREGA CATEGORIA-ID AL   *
002600*            MOVIMIENTO Y LA TABLA DE REGLAS                     *
002700* 11/06/1994 PEDR         REQ-00503   SE AGREGA APLICA-HISTORICO *
002800*            EN LA TABLA DE REGLAS (VER 330-CATEGORIZA-MOVTO)    *
002900* 23/01/1996 PEDR         REQ-00664   SE AGREGA ULTIMO-ANIOMES A  *
003000*            LA META DE AHORRO PARA EVITAR DOBLE TRASLADO        *
003100* 30/07/1997 PEDR         REQ-00812   SE AGREGA FLAG-VENCIDA A LA *
003200*            SOLICITUD DE PAGO Y LA RUPTURA DE FECHA EN 300-     *
003300* 04/11/1998 JOQ          REQ-00955   REVISION Y2K - FECHAS DE   *
003400*            TRABAJO A 4 DIGITOS DE ANIO EN TODO EL PROGRAMA     *
003500* 19/02/1999 JOQ          REQ-00959   REVISION Y2K - TABLA DE    *
003600*            COLA DE SALDOS (AAAAMMDD), SIN CAMBIOS DE LOGICA    *
003700* 08/09/2001 MAGR         REQ-01102   SE AGREGA LA COLA DE SALDOS *
003800*            PARA EL AVISO DE NUEVO MAXIMO (3 MESES ATRAS)       *
003900* 17/05/2004 MAGR         REQ-01240   SE AGREGA LA SECCION DE    *
004000*            VENCIMIENTO DE SOLICITUDES POR RUPTURA DE FECHA     *
004100* 30/10/2008 VHCR         REQ-01497   SE AGREGA ESTADISTICAS Y SE *
004200*            AJUSTA EL CIERRE DE ARCHIVOS PARA REGRABAR TABLAS   *
004300******************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID. CTMV1B01.
004600 AUTHOR. PEDRO ESTEBAN DIAZ RUANO.
004700 INSTALLATION. CUENTAS PERSONALES.
004800 DATE-WRITTEN. 14/03/1989.
004900 DATE-COMPILED.
005000 SECURITY. USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     CLASS DIGITOS-NUMERICOS IS '0' THRU '9'
005500     SWITCH U1 IS UPSI-0 ON STATUS IS WKS-CORRIDA-INICIAL
005600                        OFF STATUS IS WKS-CORRIDA-REGULAR.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT TRANSIN ASSIGN TO TRANSIN
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            ACCESS       IS SEQUENTIAL
006200            FILE STATUS  IS FS-TRANSIN
006300                            FSE-TRANSIN.
006400
006500     SELECT CATRULIN ASSIGN TO CATRULIN
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            ACCESS       IS SEQUENTIAL
006800            FILE STATUS  IS FS-CATRULIN
006900                            FSE-CATRULIN.
007000
007100     SELECT CTAHORIN ASSIGN TO CTAHORIN
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            ACCESS       IS SEQUENTIAL
007400            FILE STATUS  IS FS-CTAHORIN
007500                            FSE-CTAHORIN.
007600
007700     SELECT CTAHOROUT ASSIGN TO CTAHOROUT
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            ACCESS       IS SEQUENTIAL
008000            FILE STATUS  IS FS-CTAHOROUT
008100                            FSE-CTAHOROUT.
008200
008300     SELECT CTSOLIN ASSIGN TO CTSOLIN
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            ACCESS       IS SEQUENTIAL
008600            FILE STATUS  IS FS-CTSOLIN
008700                            FSE-CTSOLIN.
008800
008900     SELECT CTSOLOUT ASSIGN TO CTSOLOUT
009000            ORGANIZATION IS LINE SEQUENTIAL
009100            ACCESS       IS SEQUENTIAL
009200            FILE STATUS  IS FS-CTSOLOUT
009300                            FSE-CTSOLOUT.
009400
009500     SELECT USRMSGOUT ASSIGN TO USRMSGOUT
009600            ORGANIZATION IS LINE SEQUENTIAL
009700            ACCESS       IS SEQUENTIAL
009800            FILE STATUS  IS FS-USRMSGOUT
009900                            FSE-USRMSGOUT.
010000
010100 DATA DIVISION.
010200 FILE SECTION.
010300******************************************************************
010400*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010500******************************************************************
010600*   EXTRACTO DIARIO DE MOVIMIENTOS DE LA CUENTA
010700 FD TRANSIN.
010800     COPY CTMOVH.
010900*   TABLA DE REGLAS DE CATEGORIZACION
011000 FD CATRULIN.
011100     COPY CTREGL.
011200*   METAS DE AHORRO, ENTRADA
011300 FD CTAHORIN.
011400     COPY CTAHOR.
011500*   METAS DE AHORRO, SALIDA (REGRABADA AL FINALIZAR)
011600 FD CTAHOROUT.
011700     COPY CTAHOR REPLACING ==CTAH-== BY ==CTAO-==.
011800*   SOLICITUDES DE PAGO PENDIENTES, ENTRADA
011900 FD CTSOLIN.
012000     COPY CTSOLP.
012100*   SOLICITUDES DE PAGO PENDIENTES, SALIDA (REGRABADA AL FINAL)
012200 FD CTSOLOUT.
012300     COPY CTSOLP REPLACING ==CTSP-== BY ==CTSQ-==.
012400*   MENSAJES AL USUARIO GENERADOS EN LA CORRIDA
012500 FD USRMSGOUT.
012600     COPY CTMSGU.
012700 WORKING-STORAGE SECTION.
012800******************************************************************
012900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
013000******************************************************************
013100 01 WKS-FS-STATUS.
013200    02 WKS-STATUS.
013300*      EXTRACTO DIARIO DE MOVIMIENTOS
013400       04 FS-TRANSIN              PIC 9(02) VALUE ZEROES.
013500       04 FSE-TRANSIN.
013600          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
013700          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
013800          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
013900*      TABLA DE REGLAS DE CATEGORIZACION
014000       04 FS-CATRULIN             PIC 9(02) VALUE ZEROES.
014100       04 FSE-CATRULIN.
014200          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
014300          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
014400          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
014500*      METAS DE AHORRO, ENTRADA
014600       04 FS-CTAHORIN             PIC 9(02) VALUE ZEROES.
014700       04 FSE-CTAHORIN.
014800          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
014900          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
015000          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
015100*      METAS DE AHORRO, SALIDA
015200       04 FS-CTAHOROUT            PIC 9(02) VALUE ZEROES.
015300       04 FSE-CTAHOROUT.
015400          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
015500          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
015600          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
015700*      SOLICITUDES DE PAGO, ENTRADA
015800       04 FS-CTSOLIN              PIC 9(02) VALUE ZEROES.
015900       04 FSE-CTSOLIN.
016000          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
016100          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
016200          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
016300*      SOLICITUDES DE PAGO, SALIDA
016400       04 FS-CTSOLOUT             PIC 9(02) VALUE ZEROES.
016500       04 FSE-CTSOLOUT.
016600          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
016700          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
016800          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
016900*      MENSAJES AL USUARIO
017000       04 FS-USRMSGOUT            PIC 9(02) VALUE ZEROES.
017100       04 FSE-USRMSGOUT.
017200          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
017300          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
017400          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
017500 01 WKS-DEBD1R00-PARMS.
017600    02 PROGRAMA                   PIC X(08) VALUE SPACES.
017700    02 ARCHIVO                    PIC X(08) VALUE SPACES.
017800    02 ACCION                     PIC X(10) VALUE SPACES.
017900    02 LLAVE                      PIC X(32) VALUE SPACES.
018000******************************************************************
018100*           TABLA DE REGLAS DE CATEGORIZACION (CARGADA 1 VEZ)    *
018200******************************************************************
018300 01 WKS-TABLA-REGLAS.
018400    02 WKS-TOTAL-REGLAS           PIC 9(04) COMP VALUE ZERO.
018500    02 WKS-REGLA OCCURS 0 TO 500 TIMES
018600                 DEPENDING ON WKS-TOTAL-REGLAS
018700                 ASCENDING KEY WKS-REGLA-ID
018800                 INDEXED BY WKS-IX-REGLA.
018900       04 WKS-REGLA-ID            PIC 9(09).
019000       04 WKS-REGLA-DESCRIPCION    PIC X(40).
019100       04 WKS-REGLA-IBAN           PIC X(18).
019200       04 WKS-REGLA-TIPO-MOVTO     PIC X(10).
019300       04 WKS-REGLA-CATEGORIA-ID   PIC 9(09).
019400       04 WKS-REGLA-CATEGORIA-NOM  PIC X(20).
019500       04 WKS-REGLA-HISTORICO      PIC X(01).
019600******************************************************************
019700*           TABLA DE METAS DE AHORRO (CARGADA 1 VEZ)             *
019800******************************************************************
019900 01 WKS-TABLA-AHORROS.
020000    02 WKS-TOTAL-AHORROS          PIC 9(04) COMP VALUE ZERO.
020100    02 WKS-AHORRO OCCURS 0 TO 200 TIMES
020200                  DEPENDING ON WKS-TOTAL-AHORROS
020300                  INDEXED BY WKS-IX-AHORRO.
020400       04 WKS-AHO-ID              PIC 9(09).
020500       04 WKS-AHO-NOMBRE           PIC X(20).
020600       04 WKS-AHO-MONTO-META       PIC S9(9)V99 COMP-3.
020700       04 WKS-AHO-MONTO-MENSUAL    PIC S9(9)V99 COMP-3.
020800       04 WKS-AHO-SALDO-MINIMO     PIC S9(9)V99 COMP-3.
020900       04 WKS-AHO-MONTO-AHORRADO   PIC S9(9)V99 COMP-3.
021000       04 WKS-AHO-FLAG-COMPLETA    PIC X(01).
021100       04 WKS-AHO-ULTIMO-AAAAMM    PIC 9(06).
021200******************************************************************
021300*           TABLA DE SOLICITUDES DE PAGO (CARGADA 1 VEZ)         *
021400******************************************************************
021500 01 WKS-TABLA-SOLICITUDES.
021600    02 WKS-TOTAL-SOLICITUDES      PIC 9(04) COMP VALUE ZERO.
021700    02 WKS-SOLICITUD OCCURS 0 TO 500 TIMES
021800                     DEPENDING ON WKS-TOTAL-SOLICITUDES
021900                     INDEXED BY WKS-IX-SOLICITUD.
022000       04 WKS-SOL-ID                   PIC 9(09).
022100       04 WKS-SOL-DESCRIPCION           PIC X(40).
022200       04 WKS-SOL-FECHA-VENCE-AAAAMMDD  PIC 9(08).
022300       04 WKS-SOL-IMPORTE               PIC S9(9)V99 COMP-3.
022400       04 WKS-SOL-NUM-SOLICITUDES       PIC 9(04).
022500       04 WKS-SOL-NUM-COINCIDENCIAS     PIC 9(04).
022600       04 WKS-SOL-FLAG-LLENA            PIC X(01).
022700       04 WKS-SOL-FLAG-VENCIDA          PIC X(01).
022800******************************************************************
022900*     COLA DE SALDOS HISTORICOS PARA EL AVISO DE NUEVO MAXIMO    *
023000*     (SE DESCOLAN LAS ENTRADAS DE HACE 3 MESES O MAS, Y SU      *
023100*     SALDO SE ACUMULA EN WKS-SALDO-MAX-ELEGIBLE)                *
023200******************************************************************
023300 01 WKS-TABLA-COLA.
023400    02 WKS-COLA-TOTAL             PIC 9(06) COMP VALUE ZERO.
023500    02 WKS-COLA-FRENTE            PIC 9(06) COMP VALUE 1.
023600    02 WKS-COLA-ENTRADA OCCURS 2000 TIMES
023700                        INDEXED BY WKS-IX-COLA.
023800       04 WKS-COLA-FECHA-INT      PIC S9(09) COMP.
023900       04 WKS-COLA-SALDO          PIC S9(9)V99 COMP-3.
024000******************************************************************
024100*                 CONTADORES Y CAMPOS DE TRABAJO                 *
024200******************************************************************
024300 01 WKS-CONTADORES.
024400    02 WKS-SALDO                  PIC S9(9)V99 COMP-3 VALUE ZERO.
024500    02 WKS-SALDO-ANTES             PIC S9(9)V99 COMP-3 VALUE ZERO.
024600    02 WKS-SALDO-MAX-ELEGIBLE       PIC S9(9)V99 COMP-3 VALUE ZERO.
024700    02 WKS-AHO-DISPONIBLE           PIC S9(9)V99 COMP-3 VALUE ZERO.
024800    02 WKS-AHO-TRASLADO             PIC S9(9)V99 COMP-3 VALUE ZERO.
024900    02 WKS-FECHA-CONTROL            PIC 9(08) VALUE ZERO.
025000    02 WKS-FECHA-CORTE-INT          PIC S9(09) COMP VALUE ZERO.
025100    02 WKS-FECHA-ACTUAL-INT         PIC S9(09) COMP VALUE ZERO.
025200    02 WKS-MSG-ID                   PIC 9(09) COMP VALUE ZERO.
025300    02 WKS-TIPO-MENSAJE-ACTUAL      PIC X(10) VALUE SPACES.
025400    02 WKS-TEXTO-MENSAJE-ACTUAL     PIC X(60) VALUE SPACES.
025500    02 WKS-FECHA-MENSAJE-ACTUAL     PIC 9(08) VALUE ZERO.
025600    02 WKS-TOTAL-MOVTOS-LEIDOS      PIC 9(09) COMP VALUE ZERO.
025700    02 WKS-TOTAL-MENSAJES-EMITIDOS  PIC 9(09) COMP VALUE ZERO.
025800    02 WKS-MASCARA                  PIC Z,ZZZ,ZZZ,ZZ9 VALUE ZEROS.
025900 01 WKS-ANIOMES-DETALLE.
026000    02 WKS-ANIOMES-ACTUAL            PIC 9(06) VALUE ZERO.
026100    02 WKS-ANIOMES-ANTERIOR          PIC 9(06) VALUE ZERO.
026200 01 WKS-ANIOMES-DETALLE-R REDEFINES WKS-ANIOMES-DETALLE.
026300    02 WKS-ANIO-ACTUAL               PIC 9(04).
026400    02 WKS-MES-ACTUAL                PIC 9(02).
026500    02 WKS-ANIO-ANTERIOR             PIC 9(04).
026600    02 WKS-MES-ANTERIOR              PIC 9(02).
026700 01 WKS-FLAGS.
026800    02 WKS-FIN-TRANSIN              PIC 9(01) VALUE ZERO.
026900       88 FIN-TRANSIN                         VALUE 1.
027000    02 WKS-FLAG-REGLA-OK             PIC 9(01) VALUE ZERO.
027100    02 WKS-FLAG-SOLICITUD-OK         PIC 9(01) VALUE ZERO.
027200    02 WKS-FLAG-MAX-ELEGIBLE-OK      PIC 9(01) VALUE ZERO.
027300    02 WKS-CORRIDA-INICIAL          PIC 9(01) VALUE ZERO.
027400    02 WKS-CORRIDA-REGULAR          PIC 9(01) VALUE ZERO.
027500******************************************************************
027600 PROCEDURE DIVISION.
027700******************************************************************
027800*               S E C C I O N    P R I N C I P A L               *
027900******************************************************************
028000 000-PROCESO-PRINCIPAL SECTION.
028100     PERFORM 100-APERTURA-ARCHIVOS
028200     PERFORM 120-CARGA-TABLA-REGLAS
028300     PERFORM 140-CARGA-TABLA-AHORROS
028400     PERFORM 160-CARGA-TABLA-SOLICITUDES
028500     PERFORM 200-LEE-TRANSIN
028600     PERFORM 300-PROCESA-MOVIMIENTOS UNTIL FIN-TRANSIN
028700     IF WKS-FECHA-CONTROL NOT = ZERO
028800        PERFORM 360-VENCE-SOLICITUDES-PAGO
028900     END-IF
029000     PERFORM 400-REGRABA-AHORROS
029100     PERFORM 410-REGRABA-SOLICITUDES
029200     PERFORM 480-ESTADISTICAS
029300     PERFORM 900-CIERRA-ARCHIVOS
029400     STOP RUN.
029500 000-PROCESO-PRINCIPAL-E. EXIT.
029600******************************************************************
029700*                   A P E R T U R A   D E   A R C H I V O S      *
029800******************************************************************
029900 100-APERTURA-ARCHIVOS SECTION.
030000     MOVE 'CTMV1B01' TO PROGRAMA
030100     OPEN INPUT  TRANSIN CATRULIN CTAHORIN CTSOLIN
030200          OUTPUT CTAHOROUT CTSOLOUT USRMSGOUT
030300     IF FS-TRANSIN NOT EQUAL 0 AND 97
030400        MOVE 'OPEN'      TO    ACCION
030500        MOVE SPACES      TO    LLAVE
030600        MOVE 'TRANSIN'   TO    ARCHIVO
030700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
030800                              FS-TRANSIN, FSE-TRANSIN
030900        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO TRANSIN<<<"
031000                UPON CONSOLE
031100        MOVE 91 TO RETURN-CODE
031200        STOP RUN
031300     END-IF
031400
031500     IF FS-CATRULIN NOT EQUAL 0 AND 97
031600        MOVE 'OPEN'      TO    ACCION
031700        MOVE SPACES      TO    LLAVE
031800        MOVE 'CATRULIN'  TO    ARCHIVO
031900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
032000                              FS-CATRULIN, FSE-CATRULIN
032100        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CATRULIN<<<"
032200                UPON CONSOLE
032300        MOVE 91 TO RETURN-CODE
032400        STOP RUN
032500     END-IF
032600
032700     IF FS-CTAHORIN NOT EQUAL 0 AND 97
032800        MOVE 'OPEN'      TO    ACCION
032900        MOVE SPACES      TO    LLAVE
033000        MOVE 'CTAHORIN'  TO    ARCHIVO
033100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
033200                              FS-CTAHORIN, FSE-CTAHORIN
033300        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CTAHORIN<<<"
033400                UPON CONSOLE
033500        MOVE 91 TO RETURN-CODE
033600        STOP RUN
033700     END-IF
033800
033900     IF FS-CTAHOROUT NOT EQUAL 0 AND 97
034000        MOVE 'OPEN'      TO    ACCION
034100        MOVE SPACES      TO    LLAVE
034200        MOVE 'CTAHOROUT' TO    ARCHIVO
034300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
034400                              FS-CTAHOROUT, FSE-CTAHOROUT
034500        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CTAHOROUT<"
034600                UPON CONSOLE
034700        MOVE 91 TO RETURN-CODE
034800        STOP RUN
034900     END-IF
035000
035100     IF FS-CTSOLIN NOT EQUAL 0 AND 97
035200        MOVE 'OPEN'      TO    ACCION
035300        MOVE SPACES      TO    LLAVE
035400        MOVE 'CTSOLIN'   TO    ARCHIVO
035500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
035600                              FS-CTSOLIN, FSE-CTSOLIN
035700        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CTSOLIN<<<"
035800                UPON CONSOLE
035900        MOVE 91 TO RETURN-CODE
036000        STOP RUN
036100     END-IF
036200
036300     IF FS-CTSOLOUT NOT EQUAL 0 AND 97
036400        MOVE 'OPEN'      TO    ACCION
036500        MOVE SPACES      TO    LLAVE
036600        MOVE 'CTSOLOUT'  TO    ARCHIVO
036700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
036800                              FS-CTSOLOUT, FSE-CTSOLOUT
036900        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CTSOLOUT<<"
037000                UPON CONSOLE
037100        MOVE 91 TO RETURN-CODE
037200        STOP RUN
037300     END-IF
037400
037500     IF FS-USRMSGOUT NOT EQUAL 0 AND 97
037600        MOVE 'OPEN'      TO    ACCION
037700        MOVE SPACES      TO    LLAVE
037800        MOVE 'USRMSGOUT' TO    ARCHIVO
037900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
038000                              FS-USRMSGOUT, FSE-USRMSGOUT
038100        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO USRMSGOUT<"
038200                UPON CONSOLE
038300        MOVE 91 TO RETURN-CODE
038400        STOP RUN
038500     END-IF.
038600 100-APERTURA-ARCHIVOS-E. EXIT.
038700******************************************************************
038800*         C A R G A   D E   T A B L A   D E   R E G L A S        *
038900*  SE CARGA LA TABLA COMPLETA ANTES DE EXPLORAR EL PRIMER         *
039000*  MOVIMIENTO, DE MODO QUE UNA REGLA CON APLICA-HISTORICO = 'Y'   *
039100*  YA ESTA DISPONIBLE PARA CUALQUIER MOVIMIENTO SIN IMPORTAR SU   *
039200*  ORDEN DE LLEGADA EN TRANSIN (VER 330-CATEGORIZA-MOVIMIENTO).   *
039300******************************************************************
039400 120-CARGA-TABLA-REGLAS SECTION.
039500     PERFORM 121-LEE-CATRULIN
039600     PERFORM 122-ALMACENA-REGLA UNTIL FS-CATRULIN = 10.
039700 120-CARGA-TABLA-REGLAS-E. EXIT.
039800
039900 121-LEE-CATRULIN SECTION.
040000     READ CATRULIN
040100        AT END
040200           MOVE 10 TO FS-CATRULIN
040300     END-READ.
040400 121-LEE-CATRULIN-E. EXIT.
040500
040600 122-ALMACENA-REGLA SECTION.
040700     ADD 1 TO WKS-TOTAL-REGLAS
040800     MOVE CTRG-ID               TO WKS-REGLA-ID (WKS-TOTAL-REGLAS)
040900     MOVE CTRG-DESCRIPCION      TO WKS-REGLA-DESCRIPCION
041000                                    (WKS-TOTAL-REGLAS)
041100     MOVE CTRG-IBAN             TO WKS-REGLA-IBAN (WKS-TOTAL-REGLAS)
041200     MOVE CTRG-TIPO-MOVTO       TO WKS-REGLA-TIPO-MOVTO
041300                                    (WKS-TOTAL-REGLAS)
041400     MOVE CTRG-CATEGORIA-ID     TO WKS-REGLA-CATEGORIA-ID
041500                                    (WKS-TOTAL-REGLAS)
041600     MOVE CTRG-CATEGORIA-NOMBRE TO WKS-REGLA-CATEGORIA-NOM
041700                                    (WKS-TOTAL-REGLAS)
041800     MOVE CTRG-APLICA-HISTORICO TO WKS-REGLA-HISTORICO
041900                                    (WKS-TOTAL-REGLAS)
042000     PERFORM 121-LEE-CATRULIN.
042100 122-ALMACENA-REGLA-E. EXIT.
042200******************************************************************
042300*         C A R G A   D E   T A B L A   D E   A H O R R O S      *
042400******************************************************************
042500 140-CARGA-TABLA-AHORROS SECTION.
042600     PERFORM 141-LEE-CTAHORIN
042700     PERFORM 142-ALMACENA-AHORRO UNTIL FS-CTAHORIN = 10.
042800 140-CARGA-TABLA-AHORROS-E. EXIT.
042900
043000 141-LEE-CTAHORIN SECTION.
043100     READ CTAHORIN
043200        AT END
043300           MOVE 10 TO FS-CTAHORIN
043400     END-READ.
043500 141-LEE-CTAHORIN-E. EXIT.
043600
043700 142-ALMACENA-AHORRO SECTION.
043800     ADD 1 TO WKS-TOTAL-AHORROS
043900     MOVE CTAH-ID             TO WKS-AHO-ID (WKS-TOTAL-AHORROS)
044000     MOVE CTAH-NOMBRE         TO WKS-AHO-NOMBRE (WKS-TOTAL-AHORROS)
044100     MOVE CTAH-MONTO-META     TO WKS-AHO-MONTO-META
044200                                  (WKS-TOTAL-AHORROS)
044300     MOVE CTAH-MONTO-MENSUAL  TO WKS-AHO-MONTO-MENSUAL
044400                                  (WKS-TOTAL-AHORROS)
044500     MOVE CTAH-SALDO-MINIMO   TO WKS-AHO-SALDO-MINIMO
044600                                  (WKS-TOTAL-AHORROS)
044700     MOVE CTAH-MONTO-AHORRADO TO WKS-AHO-MONTO-AHORRADO
044800                                  (WKS-TOTAL-AHORROS)
044900     MOVE CTAH-FLAG-COMPLETA  TO WKS-AHO-FLAG-COMPLETA
045000                                  (WKS-TOTAL-AHORROS)
045100     MOVE CTAH-ULTIMO-AAAAMM  TO WKS-AHO-ULTIMO-AAAAMM
045200                                  (WKS-TOTAL-AHORROS)
045300     PERFORM 141-LEE-CTAHORIN.
045400 142-ALMACENA-AHORRO-E. EXIT.
045500******************************************************************
045600*     C A R G A   D E   T A B L A   D E   S O L I C I T U D E S  *
045700******************************************************************
045800 160-CARGA-TABLA-SOLICITUDES SECTION.
045900     PERFORM 161-LEE-CTSOLIN
046000     PERFORM 162-ALMACENA-SOLICITUD UNTIL FS-CTSOLIN = 10.
046100 160-CARGA-TABLA-SOLICITUDES-E. EXIT.
046200
046300 161-LEE-CTSOLIN SECTION.
046400     READ CTSOLIN
046500        AT END
046600           MOVE 10 TO FS-CTSOLIN
046700     END-READ.
046800 161-LEE-CTSOLIN-E. EXIT.
046900
047000 162-ALMACENA-SOLICITUD SECTION.
047100     ADD 1 TO WKS-TOTAL-SOLICITUDES
047200     MOVE CTSP-ID                  TO WKS-SOL-ID
047300                                       (WKS-TOTAL-SOLICITUDES)
047400     MOVE CTSP-DESCRIPCION         TO WKS-SOL-DESCRIPCION
047500                                       (WKS-TOTAL-SOLICITUDES)
047600     MOVE CTSP-FECHA-VENCE-AAAAMMDD
047700                          TO WKS-SOL-FECHA-VENCE-AAAAMMDD
047800                             (WKS-TOTAL-SOLICITUDES)
047900     MOVE CTSP-IMPORTE             TO WKS-SOL-IMPORTE
048000                                       (WKS-TOTAL-SOLICITUDES)
048100     MOVE CTSP-NUM-SOLICITUDES     TO WKS-SOL-NUM-SOLICITUDES
048200                                       (WKS-TOTAL-SOLICITUDES)
048300     MOVE CTSP-NUM-COINCIDENCIAS   TO WKS-SOL-NUM-COINCIDENCIAS
048400                                       (WKS-TOTAL-SOLICITUDES)
048500     MOVE CTSP-FLAG-LLENA          TO WKS-SOL-FLAG-LLENA
048600                                       (WKS-TOTAL-SOLICITUDES)
048700     MOVE CTSP-FLAG-VENCIDA        TO WKS-SOL-FLAG-VENCIDA
048800                                       (WKS-TOTAL-SOLICITUDES)
048900     PERFORM 161-LEE-CTSOLIN.
049000 162-ALMACENA-SOLICITUD-E. EXIT.
049100******************************************************************
049200*                 L E C T U R A   D E L   E X T R A C T O        *
049300******************************************************************
049400 200-LEE-TRANSIN SECTION.
049500     READ TRANSIN
049600        AT END
049700           MOVE 1 TO WKS-FIN-TRANSIN
049800     END-READ
049900     IF NOT FIN-TRANSIN
050000        ADD 1 TO WKS-TOTAL-MOVTOS-LEIDOS
050100     END-IF.
050200 200-LEE-TRANSIN-E. EXIT.
050300******************************************************************
050400*   P R O C E S O   D E   U N   M O V I M I E N T O               *
050500*   RUPTURA DE FECHA (VENCE SOLICITUDES DEL DIA QUE TERMINA) Y    *
050600*   RUPTURA DE ANIO-MES (TRASLADA AHORROS DEL MES QUE COMIENZA)  *
050700*   SE RESUELVEN AQUI ANTES DE APLICAR EL MOVIMIENTO AL SALDO.   *
050800******************************************************************
050900 300-PROCESA-MOVIMIENTOS SECTION.
051000     IF WKS-FECHA-CONTROL NOT = ZERO
051100        AND CTMV-FECHA-AAAAMMDD NOT = WKS-FECHA-CONTROL
051200           PERFORM 360-VENCE-SOLICITUDES-PAGO
051300     END-IF
051400     MOVE CTMV-FECHA-AAAAMMDD TO WKS-FECHA-CONTROL
051500     COMPUTE WKS-ANIOMES-ACTUAL = CTMV-FECHA-ANIO * 100
051600                                 + CTMV-FECHA-MES
051700     IF WKS-ANIOMES-ANTERIOR = ZERO
051800        OR WKS-ANIOMES-ACTUAL NOT = WKS-ANIOMES-ANTERIOR
051900           PERFORM 340-TRASLADA-AHORROS-MES
052000           MOVE WKS-ANIOMES-ACTUAL TO WKS-ANIOMES-ANTERIOR
052100     END-IF
052200     PERFORM 330-CATEGORIZA-MOVIMIENTO
052300     PERFORM 345-APLICA-IMPORTE-SALDO
052400     PERFORM 370-EVALUA-ALERTAS-SALDO
052500     IF CTMV-ES-DEPOSITO
052600        PERFORM 350-VERIFICA-SOLICITUDES-PAGO
052700     END-IF
052800     PERFORM 200-LEE-TRANSIN.
052900 300-PROCESA-MOVIMIENTOS-E. EXIT.
053000******************************************************************
053100*     C A T E G O R I Z A C I O N   D E L   M O V I M I E N T O   *
053200*   EXPLORA LA TABLA DE REGLAS DE ARRIBA HACIA ABAJO (ORDEN       *
053300*   ASCENDENTE DE CTRG-ID) Y SE DETIENE EN LA PRIMERA QUE         *
053400*   COINCIDA.  SIN COINCIDENCIA, EL MOVIMIENTO QUEDA SIN          *
053500*   CATEGORIA (CTMV-CATEGORIA-ID = CERO).                         *
053600******************************************************************
053700 330-CATEGORIZA-MOVIMIENTO SECTION.
053800     MOVE ZERO TO CTMV-CATEGORIA-ID
053900     MOVE 0    TO WKS-FLAG-REGLA-OK
054000     PERFORM 332-COMPARA-REGLA
054100        VARYING WKS-IX-REGLA FROM 1 BY 1
054200        UNTIL WKS-IX-REGLA > WKS-TOTAL-REGLAS
054300           OR WKS-FLAG-REGLA-OK = 1.
054400 330-CATEGORIZA-MOVIMIENTO-E. EXIT.
054500
054600 332-COMPARA-REGLA SECTION.
054700     IF (WKS-REGLA-DESCRIPCION (WKS-IX-REGLA) = SPACES
054800           OR WKS-REGLA-DESCRIPCION (WKS-IX-REGLA) = CTMV-DESCRIPCION)
054900        AND (WKS-REGLA-IBAN (WKS-IX-REGLA) = SPACES
055000           OR WKS-REGLA-IBAN (WKS-IX-REGLA) = CTMV-IBAN-CONTRAPARTE)
055100        AND (WKS-REGLA-TIPO-MOVTO (WKS-IX-REGLA) = SPACES
055200           OR WKS-REGLA-TIPO-MOVTO (WKS-IX-REGLA) = CTMV-TIPO-MOVTO)
055300           MOVE WKS-REGLA-CATEGORIA-ID (WKS-IX-REGLA)
055400                                    TO CTMV-CATEGORIA-ID
055500           MOVE 1 TO WKS-FLAG-REGLA-OK
055600     END-IF.
055700 332-COMPARA-REGLA-E. EXIT.
055800******************************************************************
055900*     T R A S L A D O   M E N S U A L   D E   A H O R R O S      *
056000*   SE EJECUTA UNA SOLA VEZ POR META Y POR MES (CONTROLADO POR   *
056100*   AHO-ULTIMO-AAAAMM), SIN IMPORTAR CUANTOS MOVIMIENTOS LLEGUEN  *
056200*   EN ESE MES.                                                  *
056300******************************************************************
056400 340-TRASLADA-AHORROS-MES SECTION.
056500     PERFORM 342-EVALUA-AHORRO
056600        VARYING WKS-IX-AHORRO FROM 1 BY 1
056700        UNTIL WKS-IX-AHORRO > WKS-TOTAL-AHORROS.
056800 340-TRASLADA-AHORROS-MES-E. EXIT.
056900
057000 342-EVALUA-AHORRO SECTION.
057100     IF WKS-AHO-FLAG-COMPLETA (WKS-IX-AHORRO) = 'N'
057200        AND WKS-AHO-ULTIMO-AAAAMM (WKS-IX-AHORRO)
057300                               < WKS-ANIOMES-ACTUAL
057400        IF WKS-SALDO >= WKS-AHO-SALDO-MINIMO (WKS-IX-AHORRO)
057500           COMPUTE WKS-AHO-DISPONIBLE ROUNDED =
057600                   WKS-AHO-MONTO-META (WKS-IX-AHORRO)
057700                 - WKS-AHO-MONTO-AHORRADO (WKS-IX-AHORRO)
057800           IF WKS-AHO-MONTO-MENSUAL (WKS-IX-AHORRO)
057900                                  < WKS-AHO-DISPONIBLE
058000              MOVE WKS-AHO-MONTO-MENSUAL (WKS-IX-AHORRO)
058100                                      TO WKS-AHO-TRASLADO
058200           ELSE
058300              MOVE WKS-AHO-DISPONIBLE TO WKS-AHO-TRASLADO
058400           END-IF
058500           SUBTRACT WKS-AHO-TRASLADO FROM WKS-SALDO
058600           ADD WKS-AHO-TRASLADO
058700               TO WKS-AHO-MONTO-AHORRADO (WKS-IX-AHORRO)
058800           IF WKS-AHO-MONTO-AHORRADO (WKS-IX-AHORRO)
058900                 >= WKS-AHO-MONTO-META (WKS-IX-AHORRO)
059000              MOVE 'Y' TO WKS-AHO-FLAG-COMPLETA (WKS-IX-AHORRO)
059100              MOVE CTMV-FECHA-AAAAMMDD TO WKS-FECHA-MENSAJE-ACTUAL
059200              MOVE 'INFO      '         TO WKS-TIPO-MENSAJE-ACTUAL
059300              STRING 'META DE AHORRO CUMPLIDA: '
059400                     WKS-AHO-NOMBRE (WKS-IX-AHORRO)
059500                     DELIMITED BY SIZE
059600                     INTO WKS-TEXTO-MENSAJE-ACTUAL
059700              PERFORM 380-EMITE-MENSAJE
059800           END-IF
059900        END-IF
060000        MOVE WKS-ANIOMES-ACTUAL
060100                     TO WKS-AHO-ULTIMO-AAAAMM (WKS-IX-AHORRO)
060200     END-IF.
060300 342-EVALUA-AHORRO-E. EXIT.
060400******************************************************************
060500*     A P L I C A C I O N   D E L   I M P O R T E   A L   S A L D O *
060600******************************************************************
060700 345-APLICA-IMPORTE-SALDO SECTION.
060800     MOVE WKS-SALDO TO WKS-SALDO-ANTES
060900     IF CTMV-ES-DEPOSITO
061000        ADD CTMV-IMPORTE TO WKS-SALDO
061100     ELSE
061200        SUBTRACT CTMV-IMPORTE FROM WKS-SALDO
061300     END-IF.
061400 345-APLICA-IMPORTE-SALDO-E. EXIT.
061500******************************************************************
061600*   V E R I F I C A C I O N   D E   S O L I C I T U D E S          *
061700*   EXPLORA LA TABLA DE SOLICITUDES Y CUENTA EL DEPOSITO CONTRA   *
061800*   LA PRIMERA SOLICITUD PENDIENTE CON EL MISMO IMPORTE Y         *
061900*   VENCIMIENTO IGUAL O POSTERIOR A LA FECHA DEL MOVIMIENTO.      *
062000******************************************************************
062100 350-VERIFICA-SOLICITUDES-PAGO SECTION.
062200     MOVE 0 TO WKS-FLAG-SOLICITUD-OK
062300     PERFORM 352-COMPARA-SOLICITUD
062400        VARYING WKS-IX-SOLICITUD FROM 1 BY 1
062500        UNTIL WKS-IX-SOLICITUD > WKS-TOTAL-SOLICITUDES
062600           OR WKS-FLAG-SOLICITUD-OK = 1.
062700 350-VERIFICA-SOLICITUDES-PAGO-E. EXIT.
062800
062900 352-COMPARA-SOLICITUD SECTION.
063000     IF WKS-SOL-FLAG-LLENA (WKS-IX-SOLICITUD) = 'N'
063100        AND WKS-SOL-FLAG-VENCIDA (WKS-IX-SOLICITUD) = 'N'
063200        AND WKS-SOL-IMPORTE (WKS-IX-SOLICITUD) = CTMV-IMPORTE
063300        AND CTMV-FECHA-AAAAMMDD
063400               <= WKS-SOL-FECHA-VENCE-AAAAMMDD (WKS-IX-SOLICITUD)
063500           ADD 1 TO WKS-SOL-NUM-COINCIDENCIAS (WKS-IX-SOLICITUD)
063600           MOVE 1 TO WKS-FLAG-SOLICITUD-OK
063700           IF WKS-SOL-NUM-COINCIDENCIAS (WKS-IX-SOLICITUD)
063800                 >= WKS-SOL-NUM-SOLICITUDES (WKS-IX-SOLICITUD)
063900              MOVE 'Y' TO WKS-SOL-FLAG-LLENA (WKS-IX-SOLICITUD)
064000              MOVE CTMV-FECHA-AAAAMMDD TO WKS-FECHA-MENSAJE-ACTUAL
064100              MOVE 'INFO      '         TO WKS-TIPO-MENSAJE-ACTUAL
064200              STRING 'SOLICITUD DE PAGO LLENA: '
064300                     WKS-SOL-DESCRIPCION (WKS-IX-SOLICITUD)
064400                     DELIMITED BY SIZE
064500                     INTO WKS-TEXTO-MENSAJE-ACTUAL
064600              PERFORM 380-EMITE-MENSAJE
064700           END-IF
064800     END-IF.
064900 352-COMPARA-SOLICITUD-E. EXIT.
065000******************************************************************
065100*   V E N C I M I E N T O   D E   S O L I C I T U D E S            *
065200*   SE EJECUTA AL TERMINAR LAS TRANSACCIONES DE UNA FECHA DE      *
065300*   PROCESO (RUPTURA EN 300-PROCESA-MOVIMIENTOS) Y AL FINAL DE LA *
065400*   CORRIDA, CONTRA WKS-FECHA-CONTROL (LA FECHA QUE TERMINA).     *
065500******************************************************************
065600 360-VENCE-SOLICITUDES-PAGO SECTION.
065700     PERFORM 362-VENCE-UNA-SOLICITUD
065800        VARYING WKS-IX-SOLICITUD FROM 1 BY 1
065900        UNTIL WKS-IX-SOLICITUD > WKS-TOTAL-SOLICITUDES.
066000 360-VENCE-SOLICITUDES-PAGO-E. EXIT.
066100
066200 362-VENCE-UNA-SOLICITUD SECTION.
066300     IF WKS-SOL-FLAG-LLENA (WKS-IX-SOLICITUD) = 'N'
066400        AND WKS-SOL-FLAG-VENCIDA (WKS-IX-SOLICITUD) = 'N'
066500        AND WKS-SOL-FECHA-VENCE-AAAAMMDD (WKS-IX-SOLICITUD)
066600                                 < WKS-FECHA-CONTROL
066700           MOVE 'Y' TO WKS-SOL-FLAG-VENCIDA (WKS-IX-SOLICITUD)
066800           MOVE WKS-FECHA-CONTROL    TO WKS-FECHA-MENSAJE-ACTUAL
066900           MOVE 'WARNING   '         TO WKS-TIPO-MENSAJE-ACTUAL
067000           STRING 'SOLICITUD DE PAGO VENCIDA: '
067100                  WKS-SOL-DESCRIPCION (WKS-IX-SOLICITUD)
067200                  DELIMITED BY SIZE
067300                  INTO WKS-TEXTO-MENSAJE-ACTUAL
067400           PERFORM 380-EMITE-MENSAJE
067500     END-IF.
067600 362-VENCE-UNA-SOLICITUD-E. EXIT.
067700******************************************************************
067800*   A L E R T A S   D E   S A L D O                                *
067900*   SALDO EN NEGATIVO (COMPARA ANTES/DESPUES DEL MOVIMIENTO) Y    *
068000*   NUEVO MAXIMO CONTRA LA COLA DE SALDOS DE HACE 3 MESES O MAS.  *
068100******************************************************************
068200 370-EVALUA-ALERTAS-SALDO SECTION.
068300     IF WKS-SALDO-ANTES >= 0 AND WKS-SALDO < 0
068400        MOVE CTMV-FECHA-AAAAMMDD TO WKS-FECHA-MENSAJE-ACTUAL
068500        MOVE 'WARNING   '         TO WKS-TIPO-MENSAJE-ACTUAL
068600        MOVE 'SALDO EN NEGATIVO DESPUES DEL MOVIMIENTO'
068700                                   TO WKS-TEXTO-MENSAJE-ACTUAL
068800        PERFORM 380-EMITE-MENSAJE
068900     END-IF
069000     PERFORM 372-ACTUALIZA-COLA-MAXIMO.
069100 370-EVALUA-ALERTAS-SALDO-E. EXIT.
069200
069300 372-ACTUALIZA-COLA-MAXIMO SECTION.
069400     COMPUTE WKS-FECHA-CORTE-INT =
069500             FUNCTION INTEGER-OF-DATE (CTMV-FECHA-AAAAMMDD) - 90
069600     PERFORM 374-DESCOLA-ELEGIBLE
069700        UNTIL WKS-COLA-FRENTE > WKS-COLA-TOTAL
069800           OR WKS-COLA-FECHA-INT (WKS-COLA-FRENTE)
069900                                  > WKS-FECHA-CORTE-INT
070000     IF WKS-FLAG-MAX-ELEGIBLE-OK = 1
070100        AND WKS-SALDO > WKS-SALDO-MAX-ELEGIBLE
070200           MOVE CTMV-FECHA-AAAAMMDD TO WKS-FECHA-MENSAJE-ACTUAL
070300           MOVE 'INFO      '         TO WKS-TIPO-MENSAJE-ACTUAL
070400           MOVE 'NUEVO MAXIMO DE SALDO ALCANZADO'
070500                                   TO WKS-TEXTO-MENSAJE-ACTUAL
070600           PERFORM 380-EMITE-MENSAJE
070700     END-IF
070800     ADD 1 TO WKS-COLA-TOTAL
070900     COMPUTE WKS-FECHA-ACTUAL-INT =
071000             FUNCTION INTEGER-OF-DATE (CTMV-FECHA-AAAAMMDD)
071100     MOVE WKS-FECHA-ACTUAL-INT TO WKS-COLA-FECHA-INT
071200                                   (WKS-COLA-TOTAL)
071300     MOVE WKS-SALDO             TO WKS-COLA-SALDO (WKS-COLA-TOTAL).
071400 372-ACTUALIZA-COLA-MAXIMO-E. EXIT.
071500
071600 374-DESCOLA-ELEGIBLE SECTION.
071700     IF WKS-FLAG-MAX-ELEGIBLE-OK = 0
071800        OR WKS-COLA-SALDO (WKS-COLA-FRENTE) > WKS-SALDO-MAX-ELEGIBLE
071900           MOVE WKS-COLA-SALDO (WKS-COLA-FRENTE)
072000                                     TO WKS-SALDO-MAX-ELEGIBLE
072100           MOVE 1 TO WKS-FLAG-MAX-ELEGIBLE-OK
072200     END-IF
072300     ADD 1 TO WKS-COLA-FRENTE.
072400 374-DESCOLA-ELEGIBLE-E. EXIT.
072500******************************************************************
072600*       E M I S I O N   D E   M E N S A J E   A L   U S U A R I O  *
072700******************************************************************
072800 380-EMITE-MENSAJE SECTION.
072900     ADD 1 TO WKS-MSG-ID
073000     MOVE WKS-MSG-ID              TO CTMS-ID
073100     MOVE WKS-FECHA-MENSAJE-ACTUAL TO CTMS-FECHA-AAAAMMDD
073200     MOVE WKS-TIPO-MENSAJE-ACTUAL   TO CTMS-TIPO
073300     MOVE WKS-TEXTO-MENSAJE-ACTUAL  TO CTMS-TEXTO
073400     MOVE 'N'                        TO CTMS-FLAG-LEIDO
073500     WRITE CTMS-REGISTRO
073600     IF FS-USRMSGOUT NOT = 0 THEN
073700          DISPLAY 'ERROR AL GRABAR USRMSGOUT, STATUS: '
073800                  FS-USRMSGOUT 'MENSAJE: ' WKS-MSG-ID
074200     ELSE
074300        ADD 1 TO WKS-TOTAL-MENSAJES-EMITIDOS
074400     END-IF.
074500 380-EMITE-MENSAJE-E. EXIT.
074600******************************************************************
074700*     R E G R A B A C I O N   D E   M E T A S   D E   A H O R R O  *
074800******************************************************************
074900 400-REGRABA-AHORROS SECTION.
075000     PERFORM 402-ESCRIBE-UNA-META
075100        VARYING WKS-IX-AHORRO FROM 1 BY 1
075200        UNTIL WKS-IX-AHORRO > WKS-TOTAL-AHORROS.
075300 400-REGRABA-AHORROS-E. EXIT.
075400
075500 402-ESCRIBE-UNA-META SECTION.
075600     MOVE WKS-AHO-ID (WKS-IX-AHORRO)              TO CTAO-ID
075700     MOVE WKS-AHO-NOMBRE (WKS-IX-AHORRO)           TO CTAO-NOMBRE
075800     MOVE WKS-AHO-MONTO-META (WKS-IX-AHORRO)       TO CTAO-MONTO-META
075900     MOVE WKS-AHO-MONTO-MENSUAL (WKS-IX-AHORRO)
076000                                      TO CTAO-MONTO-MENSUAL
076100     MOVE WKS-AHO-SALDO-MINIMO (WKS-IX-AHORRO)
076200                                      TO CTAO-SALDO-MINIMO
076300     MOVE WKS-AHO-MONTO-AHORRADO (WKS-IX-AHORRO)
076400                                      TO CTAO-MONTO-AHORRADO
076500     MOVE WKS-AHO-FLAG-COMPLETA (WKS-IX-AHORRO)
076600                                      TO CTAO-FLAG-COMPLETA
076700     MOVE WKS-AHO-ULTIMO-AAAAMM (WKS-IX-AHORRO)
076800                                      TO CTAO-ULTIMO-AAAAMM
076900     WRITE CTAO-REGISTRO
077000     IF FS-CTAHOROUT NOT = 0 THEN
077100          DISPLAY 'ERROR AL GRABAR CTAHOROUT, STATUS: '
077200                  FS-CTAHOROUT 'META: ' CTAO-ID
077600     END-IF.
077700 402-ESCRIBE-UNA-META-E. EXIT.
077800******************************************************************
077900*   R E G R A B A C I O N   D E   S O L I C I T U D E S   D E   P A G O *
078000******************************************************************
078100 410-REGRABA-SOLICITUDES SECTION.
078200     PERFORM 412-ESCRIBE-UNA-SOLICITUD
078300        VARYING WKS-IX-SOLICITUD FROM 1 BY 1
078400        UNTIL WKS-IX-SOLICITUD > WKS-TOTAL-SOLICITUDES.
078500 410-REGRABA-SOLICITUDES-E. EXIT.
078600
078700 412-ESCRIBE-UNA-SOLICITUD SECTION.
078800     MOVE WKS-SOL-ID (WKS-IX-SOLICITUD)          TO CTSQ-ID
078900     MOVE WKS-SOL-DESCRIPCION (WKS-IX-SOLICITUD)  TO CTSQ-DESCRIPCION
079000     MOVE WKS-SOL-FECHA-VENCE-AAAAMMDD (WKS-IX-SOLICITUD)
079100                                    TO CTSQ-FECHA-VENCE-AAAAMMDD
079200     MOVE WKS-SOL-IMPORTE (WKS-IX-SOLICITUD)      TO CTSQ-IMPORTE
079300     MOVE WKS-SOL-NUM-SOLICITUDES (WKS-IX-SOLICITUD)
079400                                      TO CTSQ-NUM-SOLICITUDES
079500     MOVE WKS-SOL-NUM-COINCIDENCIAS (WKS-IX-SOLICITUD)
079600                                      TO CTSQ-NUM-COINCIDENCIAS
079700     MOVE WKS-SOL-FLAG-LLENA (WKS-IX-SOLICITUD)
079800                                      TO CTSQ-FLAG-LLENA
079900     MOVE WKS-SOL-FLAG-VENCIDA (WKS-IX-SOLICITUD)
080000                                      TO CTSQ-FLAG-VENCIDA
080100     WRITE CTSQ-REGISTRO
080200     IF FS-CTSOLOUT NOT = 0 THEN
080300          DISPLAY 'ERROR AL GRABAR CTSOLOUT, STATUS: '
080400                  FS-CTSOLOUT 'SOLICITUD: ' CTSQ-ID
080800     END-IF.
080900 412-ESCRIBE-UNA-SOLICITUD-E. EXIT.
081000******************************************************************
081100 480-ESTADISTICAS SECTION.
081200     DISPLAY '******************************************'
081300     MOVE    WKS-TOTAL-MOVTOS-LEIDOS      TO WKS-MASCARA
081400     DISPLAY 'MOVIMIENTOS LEIDOS DE TRANSIN:  ' WKS-MASCARA
081500     MOVE    WKS-TOTAL-REGLAS             TO WKS-MASCARA
081600     DISPLAY 'REGLAS DE CATEGORIZACION:       ' WKS-MASCARA
081700     MOVE    WKS-TOTAL-AHORROS            TO WKS-MASCARA
081800     DISPLAY 'METAS DE AHORRO:                ' WKS-MASCARA
081900     MOVE    WKS-TOTAL-SOLICITUDES        TO WKS-MASCARA
082000     DISPLAY 'SOLICITUDES DE PAGO:            ' WKS-MASCARA
082100     MOVE    WKS-TOTAL-MENSAJES-EMITIDOS  TO WKS-MASCARA
082200     DISPLAY 'MENSAJES EMITIDOS AL USUARIO:   ' WKS-MASCARA
082300     DISPLAY '******************************************'.
082400 480-ESTADISTICAS-E. EXIT.
082500******************************************************************
082600 900-CIERRA-ARCHIVOS SECTION.
082700     CLOSE TRANSIN CATRULIN CTAHORIN CTAHOROUT
082800           CTSOLIN CTSOLOUT USRMSGOUT.
082900 900-CIERRA-ARCHIVOS-E. EXIT.
