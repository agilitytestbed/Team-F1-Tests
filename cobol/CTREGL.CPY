000100******************************************************************
000200*                                                                *
000300* COPY       : CTREGL                                            *
000400* APLICACION : CUENTAS PERSONALES                                *
000500* DESCRIPCION: LAYOUT DE LA TABLA DE REGLAS DE CATEGORIZACION.   *
000600*            : CARGADA UNA VEZ AL INICIO DE CTMV1B01 EN ORDEN    *
000700*            : ASCENDENTE DE CTRG-ID Y EXPLORADA DE ARRIBA HACIA *
000800*            : ABAJO PARA CATEGORIZAR CADA MOVIMIENTO.           *
000900*                                                                *
001000* FECHA     PROGRAMADOR   TICKET      DESCRIPCION                *
001100* --------  ------------  ----------  -------------------------- *
001200* 14/03/1989 PEDR         REQ-00118   CREACION INICIAL            *
001300* 11/06/1994 PEDR         REQ-00503   SE AGREGA APLICA-HISTORICO *
001400******************************************************************
001500 01  CTRG-REGISTRO.
001600     05  CTRG-ID                       PIC 9(09).
001700     05  CTRG-DESCRIPCION               PIC X(40).
001800*        BLANCO = COMODIN, COINCIDE CON CUALQUIER DESCRIPCION
001900     05  CTRG-IBAN                      PIC X(18).
002000*        BLANCO = COMODIN, COINCIDE CON CUALQUIER IBAN
002100     05  CTRG-TIPO-MOVTO                 PIC X(10).
002200*        BLANCO = COMODIN, COINCIDE CON DEPOSITO O RETIRO
002300     05  CTRG-CATEGORIA-ID               PIC 9(09).
002400     05  CTRG-CATEGORIA-NOMBRE           PIC X(20).
002500     05  CTRG-APLICA-HISTORICO           PIC X(01).
002600         88  CTRG-APLICA-HIST-SI             VALUE 'Y'.
002700         88  CTRG-APLICA-HIST-NO             VALUE 'N'.
